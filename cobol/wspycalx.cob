000100*****************************************************             
000110*                                                    *            
000120*   WORKING STORAGE FOR THE SALARY RULE FACTOR      *             
000130*        TABLE (WAS: CALIFORNIA TAX TABLE)          *             
000140*****************************************************             
000150* TWO ENTRIES ONLY - (1) THE UNDERPAID FACTOR AND                 
000160* (2) THE OVERPAID FACTOR - BUT KEPT AS AN OCCURS                 
000170* TABLE THE SAME WAY THE OLD CALX RATE TABLE WAS, SO              
000180* A THIRD BAND CAN BE ADDED WITHOUT RESHAPING                     
000190* PYMETRPT IF THE BUSINESS EVER ASKS FOR ONE.                     
000200*                                                                 
000210* 23/11/25 vbc - Created from old Calx-Cal-Tax-Credit             
000220*                occurs table - values set in                     
000230*                0120-Init-Salary-Rules, not VALUE                
000240*                clauses (cannot VALUE an occurrence).            
000250*                                                                 
000260 01  PY-Salary-Rule-Table.                                        
000270     03  Calx-Rule                occurs 2 times                  
000280                                   indexed by Calx-Idx.           
000290         05  Calx-Rule-Factor     pic 9v99     comp-3.            
000300         05  Calx-Rule-Direction  pic x(10).                      
000310         05  filler               pic x(05).                      
000320*                                                                 
