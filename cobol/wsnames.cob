000100*                                                                 
000110* FILES USED BY THE EMPLOYEE METRICS REPORT.                      
000120* 24/11/25 vbc - Trimmed from the full ACAS File-Defs             
000130*                table (58 files) down to the two this            
000140*                report actually opens.                           
000150* 03/12/25 vbc - Renamed file-1/file-2 to match the               
000160*                SELECT clauses in pymetrpt.                      
000170* 18/12/25 vbc - System-File-Names (1)/(2) now loaded into        
000180*                WS-Csv-Assign-Name/WS-Rpt-Assign-Name at         
000190*                0100-Initialize and used on the SELECT           
000200*                ASSIGN - was only ever DISPLAYed before,         
000210*                the SELECTs had their own literals, found        
000220*                in review.                                       
000230*                                                                 
000240*   file-01 = employee csv extract (input).                       
000250*   file-02 = metrics report        (output).                     
000260*                                                                 
000270 01  File-Defs.                                                   
000280     02  file-defs-a.                                             
000290         03  file-01          pic x(64)                           
000300                  value "empcsv.dat".                             
000310         03  file-02          pic x(64)                           
000320                  value "metrics.rpt".                            
000330     02  filler        redefines file-defs-a.                     
000340         03  System-File-Names                                    
000350                               pic x(64)  occurs 2.               
000360     02  File-Defs-Count      binary-short value 2.               
000370     02  File-Defs-os-Delimiter                                   
000380                               pic x.                             
000390*                                                                 
