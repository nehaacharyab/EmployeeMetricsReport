000100*****************************************************             
000110*                                                    *            
000120*   RECORD DEFINITION FOR THE LONGER REPORTING LINE *             
000130*        RESULT TABLE (WAS: COMPANY HISTORY FILE)   *             
000140*****************************************************             
000150* COH NOW STANDS FOR "CHAIN-OF-HIERARCHY" - KEPT THE              
000160* OLD PREFIX SO WE DID NOT HAVE TO TOUCH EVERY COPY               
000170* STATEMENT IN PYMETRPT WHEN THIS WAS REPURPOSED.                 
000180*                                                                 
000190* 22/11/25 vbc - Created from old Company History                 
000200*                quarter/year-to-date layout - none               
000210*                of that data survives here.                      
000220*                                                                 
000230 01  PY-Long-Line-Table.                                          
000240     03  Coh-Entry-Count          pic 9(4)  comp.                 
000250     03  Coh-Entry                occurs 2000 times               
000260                                   indexed by Coh-Idx.            
000270         05  Coh-Emp-Id           pic x(10).                      
000280         05  Coh-First-Name       pic x(20).                      
000290         05  Coh-Last-Name        pic x(20).                      
000300         05  Coh-Line-Length      pic 9(4).                       
000310         05  filler               pic x(10).                      
000320*                                                                 
