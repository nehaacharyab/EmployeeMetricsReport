000100*****************************************************             
000110*                                                    *            
000120*   RECORD DEFINITION FOR THE SALARY EXCEPTION      *             
000130*        REGISTER (WAS: CHECK/PAYMENTS REGISTER)    *             
000140*****************************************************             
000150* ONE ENTRY PER MANAGER FLAGGED EITHER OVER OR UNDER              
000160* PAID AGAINST THE AVERAGE OF THEIR DIRECT REPORTS.               
000170* CHK- PREFIX KEPT FROM THE OLD CHECK REGISTER FILE -             
000180* THIS IS NOW A "CHECK AGAINST THE SALARY RULES", NOT             
000190* A PRINTED PAY CHECK.                                            
000200*                                                                 
000210* 22/11/25 vbc - Created from old Chk-Amt(16) layout.             
000220* 29/11/25 vbc - Added Chk-Direction 88-levels - chg 11.          
000230*                                                                 
000240 01  PY-Salary-Exception-Table.                                   
000250     03  Chk-Entry-Count          pic 9(4)  comp.                 
000260     03  Chk-Entry                occurs 2000 times               
000270                                   indexed by Chk-Idx.            
000280         05  Chk-Mgr-Id           pic x(10).                      
000290         05  Chk-First-Name       pic x(20).                      
000300         05  Chk-Last-Name        pic x(20).                      
000310         05  Chk-Direction        pic x(10).                      
000320             88  Chk-Overpaid         value "OVERPAID".           
000330             88  Chk-Underpaid        value "UNDERPAID".          
000340         05  Chk-Delta            pic s9(9)v99 comp-3.            
000350         05  filler               pic x(09).                      
000360*                                                                 
