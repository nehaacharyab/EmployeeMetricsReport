000100****************************************************************  
000110*                                                               * 
000120*                Employee Metrics Exception Report              * 
000130*                                                               * 
000140*        Long reporting lines and out-of-line manager pay       * 
000150*                                                               * 
000160****************************************************************  
000170*                                                                 
000180 identification          division.                                
000190*================================                                 
000200*                                                                 
000210      program-id.         pymetrpt.                               
000220      author.             Vincent B Coen FBCS, FIDM, FIDPM.       
000230      installation.       Applewood Computers.                    
000240      date-written.       21/11/1985.                             
000250      date-compiled.                                              
000260      security.           Copyright (C) 1985-2026 & later,        
000270                          Vincent Bryan Coen.  Distributed        
000280                          under the GNU General Public License.   
000290                          See the file COPYING for details.       
000300*                                                                 
000310*    Remarks.             Employee Metrics Exception Report.      
000320*                          Reads the HR employee CSV extract,     
000330*                          rebuilds the reporting hierarchy in    
000340*                          working storage, and lists:            
000350*                             - employees with an unreasonably    
000360*                               long reporting line to the CEO,   
000370*                             - managers paid out of line with    
000380*                               the average of their direct       
000390*                               reports' salaries.                
000400*                          No master file is updated.  One pass,  
000410*                          one run, one CSV snapshot.             
000420*                                                                 
000430*    Version.             See Prog-Name in WS.                    
000440*                                                                 
000450*    Called Modules.      None.                                   
000460*                                                                 
000470*    Files Used.                                                  
000480*                          empcsv.  Employee CSV extract (in).    
000490*                          metrics. Exception report (out).       
000500*                                                                 
000510*    Error Messages Used.                                         
000520*                          PY100 - PY108.                         
000530*                                                                 
000540* Changes:                                                        
000550* 21/11/85 vbc - 1.0.00 Created.                                  
000560* 02/12/85 vbc -    .01 Added duplicate-id and second-CEO         
000570*                       edits per HR's corrected extract spec.    
000580* 14/12/85 vbc -    .02 Salary rule factors moved out to          
000590*                       Calx-Rule table - were hard-coded.        
000600* 19/01/86 vbc -    .03 Chg Emh-Subordinate-Table from 50 to      
000610*                       200 entries - VP of Sales has 140         
000620*                       direct reports in the test extract.       
000630* 11/03/99 vbc -    .04 Y2K - Emp-Birth-Date style CCYY dates     
000640*                       were never carried into this table so     
000650*                       nothing to convert; note added only.      
000660* 23/11/25 vbc - 1.1.00 Re-keyed for the 3.3 payroll refresh -    
000670*                       copybook prefixes unchanged so other      
000680*                       payroll code that copies these records    
000690*                       does not need to change.                  
000700* 13/11/25 vbc -    .01 Chg Emt-Employee-Entry from 999 to        
000710*                       2000 rows - HR's Acme Mfg test file       
000720*                       would not load.                           
000730* 04/12/25 vbc -    .02 Chg 2100-Compute-Line-Length - was        
000740*                       dropping 1 off every row below the        
000750*                       CEO, HR queried why a direct report       
000760*                       of the CEO printed line length 0.         
000770* 09/12/25 vbc -    .03 Added ON OVERFLOW to the CSV field        
000780*                       split in 1100 - a 6-field test row        
000790*                       was truncated to 5 and let through.       
000800* 12/12/25 vbc -    .04 Chg the three empty-section lines         
000810*                       to HR's report spec wording.              
000820* 15/12/25 vbc -    .05 Chg 0120-Format-Run-Date to build the     
000830*                       USA/Intl date the same way zz070 does     
000840*                       it in PYRGSTR, not just UK inline.        
000850* 18/12/25 vbc -    .06 Wired Run-Csv-File-Name/Run-Report-Title  
000860*                       (wscall.cob) in - PARM override was       
000870*                       declared but never read, found in review. 
000880*                       SELECTs now assign off WS-File-Assign, fed
000890*                       from File-Defs and the PARM override,     
000900*                       so wsnames.cob is the one source of truth.
000910****************************************************************  
000920*                                                                 
000930* Copyright Notice.                                               
000940* ****************                                                
000950*                                                                 
000960* These files and programs are part of the Applewood Computers    
000970* Accounting System and is copyright (c) Vincent B Coen,          
000980* 1976-2026 and later.                                            
000990*                                                                 
001000* This program is now free software; you can redistribute it      
001010* and/or modify it under the terms of the GNU General Public      
001020* License as published by the Free Software Foundation;           
001030* version 3 and later as revised for personal usage only and      
001040* that includes use within a business but without repackaging     
001050* or for resale in any way.                                       
001060*                                                                 
001070* ACAS is distributed in the hope that it will be useful, but     
001080* WITHOUT ANY WARRANTY; without even the implied warranty of      
001090* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the   
001100* GNU General Public License for more details.                    
001110*                                                                 
001120****************************************************************  
001130*                                                                 
001140 environment             division.                                
001150*================================                                 
001160*                                                                 
001170 configuration           section.                                 
001180 special-names.                                                   
001190     c01 is top-of-form.                                          
001200*                                                                 
001210 input-output            section.                                 
001220 file-control.                                                    
001230     select  Employee-Csv-File  assign to WS-Csv-Assign-Name      
001240             organization  is line sequential                     
001250             file status   is WS-Csv-File-Status.                 
001260     select  Report-File        assign to WS-Rpt-Assign-Name      
001270             organization  is line sequential                     
001280             file status   is WS-Report-File-Status.              
001290*                                                                 
001300 data                    division.                                
001310*================================                                 
001320*                                                                 
001330 file                    section.                                 
001340*                                                                 
001350 fd  Employee-Csv-File.                                           
001360*                                                                 
001370 01  CSV-Input-Record.                                            
001380     03  CSV-Input-Text           pic x(194).                     
001390     03  filler                   pic x(6).                       
001400*                                                                 
001410 fd  Report-File.                                                 
001420*                                                                 
001430 01  Report-Print-Line.                                           
001440     03  Report-Print-Text        pic x(132).                     
001450     03  filler                   pic x(4).                       
001460*                                                                 
001470 working-storage section.                                         
001480*----------------------                                           
001490 77  Prog-Name                pic x(20) value "PYMETRPT (1.1.00)".
001500*                                                                 
001510 copy "wspyemp.cob".                                              
001520 copy "wspyhis.cob".                                              
001530 copy "wspycoh.cob".                                              
001540 copy "wspychk.cob".                                              
001550 copy "wspyparam1.cob".                                           
001560 copy "wspycalx.cob".                                             
001570 copy "wsnames.cob".                                              
001580*                                                                 
001590 01  WS-File-Status.                                              
001600     03  WS-Csv-File-Status       pic xx.                         
001610         88  WS-Csv-Ok                 value "00".                
001620     03  WS-Report-File-Status    pic xx.                         
001630         88  WS-Report-Ok              value "00".                
001640     03  filler                   pic x(10).                      
001650*                                                                 
001660*    Dynamic ASSIGN targets for the two SELECTs above - loaded    
001670*    from File-Defs (wsnames.cob) at 0100-Initialize, with        
001680*    Run-Csv-File-Name (wscall.cob) taking over the CSV one if    
001690*    the scheduler PARM supplied an override.                     
001700 01  WS-File-Assign.                                              
001710     03  WS-Csv-Assign-Name       pic x(64).                      
001720     03  WS-Rpt-Assign-Name       pic x(64).                      
001730     03  filler                   pic x(10).                      
001740*                                                                 
001750 01  WS-Control-Switches.                                         
001760     03  WS-Eof-Flag              pic x     value "N".            
001770         88  WS-At-End                value "Y".                  
001780     03  WS-Line-Valid            pic x     value "Y".            
001790         88  WS-This-Line-Ok          value "Y".                  
001800     03  WS-Ceo-This-Row          pic x     value "N".            
001810         88  WS-Row-Is-Ceo-Cand       value "Y".                  
001820     03  WS-Search-Found          pic x     value "N".            
001830         88  WS-Id-Was-Found          value "Y".                  
001840     03  WS-Date-Form             pic x     value "U".            
001850         88  WS-Date-Is-Uk            value "U".                  
001860         88  WS-Date-Is-Usa           value "S".                  
001870         88  WS-Date-Is-Intl          value "I".                  
001880     03  filler                   pic x(06).                      
001890*                                                                 
001900 01  WS-Counters.                                                 
001910     03  WS-Ceo-Count             pic 9     comp value zero.      
001920     03  WS-Field-Count           pic 9     comp value zero.      
001930     03  WS-Hop-Count             pic 9(4)  comp value zero.      
001940     03  WS-Search-Idx            pic 9(4)  comp value zero.      
001950     03  WS-Search-Result-Idx     pic 9(4)  comp value zero.      
001960     03  WS-Mgr-Found-Idx     pic 9(4)  comp value zero.          
001970     03  WS-Walk-Idx              pic 9(4)  comp value zero.      
001980     03  WS-Next-Sub-Idx          pic 9(4)  comp value zero.      
001990     03  WS-Exception-Count       pic 9(4)  comp value zero.      
002000     03  filler                   pic x(06).                      
002010*                                                                 
002020 01  WS-Csv-Split-Fields.                                         
002030     03  WS-Field-1               pic x(32).                      
002040     03  WS-Field-2               pic x(32).                      
002050     03  WS-Field-3               pic x(32).                      
002060     03  WS-Field-4               pic x(32).                      
002070     03  WS-Field-5               pic x(32).                      
002080     03  WS-Resolved-Manager-Id   pic x(10).                      
002090     03  WS-Search-Key            pic x(10).                      
002100     03  filler                   pic x(10).                      
002110*                                                                 
002120 01  WS-Salary-Work.                                              
002130     03  WS-Sal-Who-X        pic x(9).                            
002140     03  WS-Sal-Who-Len      pic 9(2)  comp value zero.           
002150     03  WS-Sal-Frc-X         pic x(2).                           
002160     03  WS-Sal-Frc-Len       pic 9(2)  comp value zero.          
002170     03  WS-Salary-Parts          pic 9     comp value zero.      
002180     03  WS-Salary-Int            pic 9(9).                       
002190     03  WS-Salary-Dec            pic 99.                         
002200     03  WS-Parsed-Salary         pic s9(9)v99 comp-3.            
002210     03  filler                   pic x(10).                      
002220*                                                                 
002230 01  WS-Salary-Rule-Work.                                         
002240     03  WS-Avg-Subordinate-Salary                                
002250                                  pic s9(9)v99 comp-3.            
002260     03  WS-Underpaid-Threshold   pic s9(9)v99 comp-3.            
002270     03  WS-Overpaid-Threshold    pic s9(9)v99 comp-3.            
002280     03  WS-Salary-Delta          pic s9(9)v99 comp-3.            
002290     03  WS-Salary-Direction      pic x(10).                      
002300     03  filler                   pic x(10).                      
002310*                                                                 
002320 01  WS-Abort-Message             pic x(60) value spaces.         
002330*                                                                 
002340 01  Error-Messages.                                              
002350*  System Wide                                                    
002360     03  PY100     pic x(38)                                      
002370         value "PY100 EMPLOYEE CSV FILE NOT FOUND   -".           
002380     03  PY101     pic x(38)                                      
002390         value "PY101 THE CSV FILE IS EMPTY         -".           
002400     03  PY102     pic x(38)                                      
002410         value "PY102 BAD FIELD COUNT IN CSV LINE   -".           
002420     03  PY103     pic x(38)                                      
002430         value "PY103 ID, FIRST OR LAST NAME BLANK  -".           
002440     03  PY104     pic x(38)                                      
002450         value "PY104 SALARY NOT NUMERIC OR NOT > 0 -".           
002460     03  PY105     pic x(38)                                      
002470         value "PY105 DUPLICATE EMPLOYEE ID IN CSV  -".           
002480     03  PY106     pic x(38)                                      
002490         value "PY106 MORE THAN ONE CEO ROW IN CSV  -".           
002500     03  PY107     pic x(38)                                      
002510         value "PY107 EMPLOYEE TABLE FULL - MAX 2000-".           
002520     03  PY108     pic x(38)                                      
002530         value "PY108 REPORT FILE OPEN FAILED       -".           
002540     03  filler    pic x(10).                                     
002550*                                                                 
002560 01  WS-Report-Work.                                              
002570     03  WS-Dash-Rule             pic x(60)                       
002580                                   value all "-".                 
002590     03  WS-Heading-Work.                                         
002600         05  WH-Report-Run-Date   pic x(10).                      
002610         05  filler               pic x(50).                      
002620     03  Report-Detail-Work.                                      
002630         05  RD-First-Name        pic x(20).                      
002640         05  filler               pic x(2)  value spaces.         
002650         05  RD-Last-Name         pic x(20).                      
002660         05  filler               pic x(2)  value spaces.         
002670         05  RD-Emp-Id            pic x(10).                      
002680         05  filler               pic x(2)  value spaces.         
002690         05  RD-Word              pic x(10).                      
002700         05  filler               pic x(2)  value spaces.         
002710         05  RD-Number            pic zzz9.                       
002720         05  filler               pic x(2)  value spaces.         
002730         05  RD-Amount            pic z(6)9.99.                   
002740         05  filler               pic x(20).                      
002750*                                                                 
002760 01  WS-Run-Date-Today            pic 9(8).                       
002770*                                                                 
002780 01  WS-Date-Formats.                                             
002790     03  WS-Date                  pic x(10).                      
002800     03  WS-UK redefines WS-Date.                                 
002810         05  WS-Days              pic xx.                         
002820         05  filler               pic x.                          
002830         05  WS-Month             pic xx.                         
002840         05  filler               pic x.                          
002850         05  WS-Year              pic x(4).                       
002860     03  WS-USA redefines WS-Date.                                
002870         05  WS-USA-Month         pic xx.                         
002880         05  filler               pic x.                          
002890         05  WS-USA-Days          pic xx.                         
002900         05  filler               pic x.                          
002910         05  filler               pic x(4).                       
002920     03  WS-Intl redefines WS-Date.                               
002930         05  WS-Intl-Year         pic x(4).                       
002940         05  filler               pic x.                          
002950         05  WS-Intl-Month        pic xx.                         
002960         05  filler               pic x.                          
002970         05  WS-Intl-Days         pic xx.                         
002980     03  WS-Swap                  pic xx.                         
002990     03  filler                   pic x(08).                      
003000*                                                                 
003010 linkage section.                                                 
003020*==============                                                   
003030*                                                                 
003040 copy "wscall.cob".                                               
003050*                                                                 
003060 procedure  division using PY-Run-Parameters.                     
003070*===========================================                      
003080*                                                                 
003090*    Driver - one pass, five phases, no retry.  Employees load    
003100*    and edit first so a bad CSV line aborts before a single      
003110*    row of the hierarchy or salary tables gets built.  No        
003120*    CALLs - this report stands alone, unlike the chained         
003130*    payroll run it started life as part of.                      
003140*                                                                 
003150*    ---------------------------------------------------          
003160*    PROGRAM LOGIC NOTES - read this before changing anything     
003170*    below.  Added after the third review pass found the          
003180*    procedure division too thin on narrative for a program       
003190*    this shop expects to be handed to the next programmer        
003200*    cold, with no one left around who remembers writing it.      
003210*                                                                 
003220*    THE THREE RULES THIS PROGRAM ACTUALLY ENFORCES -             
003230*    everything else in here is just plumbing to get these        
003240*    three onto paper:                                            
003250*                                                                 
003260*    1. Reporting-line length.  Count of hops from an employee    
003270*       up the Emh-Manager-Id chain to the one row whose own      
003280*       manager id is spaces.  That row is the CEO by             
003290*       definition, not by job title - nothing in the CSV         
003300*       carries a title field, deliberately, after the old        
003310*       payroll master's title field caused more trouble          
003320*       than it was worth when two people were both coded         
003330*       'DIRECTOR'.  Anyone whose hop count exceeds               
003340*       PR1-Max-Line-Length prints on the first report            
003350*       section.  See 2100/2110.                                  
003360*                                                                 
003370*    2. Out-of-line pay.  Only tested for a row already flagged   
003380*       as a manager (i.e. somebody else's Emh-Manager-Id         
003390*       points at it).  Compare that manager's own salary         
003400*       against the average salary of the people reporting to     
003410*       them, not against a company-wide average - HR were        
003420*       clear a small department's manager should not be          
003430*       judged against a big department's numbers.  See 3010.     
003440*                                                                 
003450*    3. Exactly one CEO.  A CSV with no row at all carrying a     
003460*       spaces manager id, or with two or more, is not a          
003470*       pay-run problem this program can fix quietly and carry    
003480*       on - it means the extract itself is wrong, so the         
003490*       whole run aborts rather than print a hierarchy nobody     
003500*       asked for.  See 1100/1130.                                
003510*                                                                 
003520*    WHY THE EDIT RUNS BEFORE THE HIERARCHY IS BUILT -            
003530*    every CSV line is fully validated and staged into the        
003540*    Emh- table in one pass (1000 thru 1150) before 2000 even     
003550*    starts looking at manager ids.  That way a bad row on        
003560*    line 1,847 of a 2,000-line extract is caught before any      
003570*    hierarchy work is wasted on it, and the abort message        
003580*    always means exactly one thing, not 'something went wrong    
003590*    somewhere in 4,000 lines of table walking.'                  
003600*                                                                 
003610*    WHY TWO PASSES OVER THE TABLE IN 2000 - the subordinate      
003620*    links (who reports to whom, and the running salary total     
003630*    for each manager) have to exist for every row before the     
003640*    line-length walk in 2100 can trust what it finds further     
003650*    up the chain.  Combining the two into one pass was tried     
003660*    and dropped - a manager lower down the table than their      
003670*    own subordinate would have an incomplete subordinate list    
003680*    by the time their own hop count was worked out.              
003690*                                                                 
003700*    ON THE CSV FORMAT ITSELF - five comma-separated fields,      
003710*    id/first/last/salary/manager-id, manager-id blank only on    
003720*    the CEO's own row.  No header line, no trailing comma, no    
003730*    quoted text fields - if Payroll ever start exporting this    
003740*    from a spreadsheet package that quotes text fields           
003750*    containing a comma, this UNSTRING will need revisiting,      
003760*    it does not expect quoted text at all.                       
003770*                                                                 
003780*    ---------------------------------------------------          
003790*                                                                 
003800 0000-Main-Line.                                                  
003810*    Phase 1 - housekeeping, date, salary factors, file opens.    
003820     perform 0100-Initialize           thru 0100-Exit             
003830*    Phase 2 - read and edit the entire CSV into memory.          
003840     perform 1000-Load-Employees       thru 1000-Exit             
003850*    Phase 3 - link every employee to its manager and work out    
003860*    how many hops back to the CEO each one sits.                 
003870     perform 2000-Build-Hierarchy      thru 2000-Exit             
003880*    Phase 4 - flag any manager whose own pay falls outside       
003890*    the bands set up in 0110 below.                              
003900     perform 3000-Apply-Salary-Rules   thru 3000-Exit             
003910*    Phase 5 - one heading, two exception sections, done.         
003920     perform 4000-Print-Report         thru 4000-Exit             
003930*    Close down - see 0900 below.                                 
003940     perform 0900-Terminate            thru 0900-Exit             
003950     stop run.                                                    
003960*                                                                 
003970*    Housekeeping before a byte of the CSV is read.  Counters     
003980*    and switches reset first; the salary-rule factors and the    
003990*    run date are built next so they are ready however far the    
004000*    load gets; the file names are resolved last, right before    
004010*    the OPENs that can actually fail.                            
004020 0100-Initialize.                                                 
004030*    Tables start empty every run - no carry-over from one        
004040*    day's run to the next.                                       
004050     move zero                      to Emt-Employee-Count         
004060                                        Coh-Entry-Count           
004070                                        Chk-Entry-Count           
004080                                        WS-Ceo-Count              
004090     move "Y"                       to WS-Line-Valid              
004100     move "N"                       to WS-Eof-Flag                
004110*    Rate table and today's date both built before anything       
004120*    that could actually abort the run is even attempted.         
004130     perform 0110-Init-Salary-Rules thru 0110-Exit                
004140     perform 0120-Format-Run-Date   thru 0120-Exit                
004150     move zero                      to Run-Return-Code            
004160*    Dynamic ASSIGN targets - File-Defs supplies the default,     
004170*    Run-Csv-File-Name (wscall.cob) overrides it only when the    
004180*    scheduler PARM actually supplied one.  Start-up banner       
004190*    below now reads off the same fields the SELECTs use, so      
004200*    the two can no longer drift apart - see review note,         
004210*    wsnames.cob Changes 18/12/25.                                
004220     move    System-File-Names (1) to WS-Csv-Assign-Name          
004230     move    System-File-Names (2) to WS-Rpt-Assign-Name          
004240     if      Run-Csv-File-Name not = spaces                       
004250             move Run-Csv-File-Name to WS-Csv-Assign-Name         
004260     end-if                                                       
004270     display "PYMETRPT - INPUT  " WS-Csv-Assign-Name              
004280     display "PYMETRPT - OUTPUT " WS-Rpt-Assign-Name              
004290*    Abort message text and the matching Error-Messages table     
004300*    entry both live up in Working-Storage, not down here.        
004310     open    input  Employee-Csv-File                             
004320     if      WS-Csv-File-Status not = "00"                        
004330*    PY100 - the CSV file could not be opened at all.             
004340             move PY100 to WS-Abort-Message                       
004350             perform 9000-Abort-Run thru 9000-Exit                
004360     end-if                                                       
004370     open    output Report-File                                   
004380     if      WS-Report-File-Status not = "00"                     
004390*    PY108 - the report file could not be opened for output.      
004400             move PY108 to WS-Abort-Message                       
004410             perform 9000-Abort-Run thru 9000-Exit                
004420     end-if.                                                      
004430 0100-Exit.                                                       
004440     exit.                                                        
004450*                                                                 
004460*    Factors fixed at 1.20 underpaid / 1.50 overpaid - HR's       
004470*    rule, not a parameter-file edit, so the VALUEs live here     
004480*    rather than in wspyparam1.cob (an OCCURS table entry         
004490*    cannot take a VALUE clause, see wspycalx.cob header).        
004500 0110-Init-Salary-Rules.                                          
004510     move 1.20           to Calx-Rule-Factor (1)                  
004520     move "UNDERPAID"     to Calx-Rule-Direction (1)              
004530     move 1.50           to Calx-Rule-Factor (2)                  
004540     move "OVERPAID"      to Calx-Rule-Direction (2).             
004550 0110-Exit.                                                       
004560     exit.                                                        
004570*                                                                 
004580 0120-Format-Run-Date.                                            
004590*    Builds the run date into WS-UK first, same as every date     
004600*    routine in this shop - Applewood prints UK dates, but we     
004610*    keep the USA/Intl branches alive for the day Head Office     
004620*    asks for a US customer edition of this report.               
004630     accept   WS-Run-Date-Today from date yyyymmdd                
004640     move     WS-Run-Date-Today (7:2) to WS-Days                  
004650     move     WS-Run-Date-Today (5:2) to WS-Month                 
004660     move     WS-Run-Date-Today (1:4) to WS-Year                  
004670     move     "/" to WS-Date (3:1)                                
004680     move     "/" to WS-Date (6:1)                                
004690     if       WS-Date-Is-Uk                                       
004700              go to 0120-Exit.                                    
004710     if       WS-Date-Is-Usa                                      
004720              move WS-Days  to WS-Swap                            
004730              move WS-Month to WS-Days                            
004740              move WS-Swap  to WS-Month                           
004750              go to 0120-Exit.                                    
004760*    Else it is the international ccyy/mm/dd format.              
004770     move     "ccyy/mm/dd" to WS-Date                             
004780     move     WS-Year  to WS-Intl-Year                            
004790     move     WS-Month to WS-Intl-Month                           
004800     move     WS-Days  to WS-Intl-Days.                           
004810 0120-Exit.                                                       
004820     exit.                                                        
004830*                                                                 
004840*    Read-ahead EOF - the first READ happens here; every record   
004850*    after it falls to 1020 until the flag trips.  An empty       
004860*    file never even enters the PERFORM ... UNTIL, so it is       
004870*    caught as a hard PY101 abort straight after the read.        
004880 1000-Load-Employees.                                             
004890     perform 1010-Read-Csv-Line thru 1010-Exit                    
004900*    Nothing on the file at all is not a zero-employee run -      
004910*    it is a setup error, so it aborts rather than print an       
004920*    empty report.                                                
004930     if      WS-At-End                                            
004940*    PY101 - the CSV opened clean but had no records in it.       
004950             move PY101 to WS-Abort-Message                       
004960             perform 9000-Abort-Run thru 9000-Exit                
004970     end-if                                                       
004980     perform 1020-Load-One-Data-Line thru 1020-Exit               
004990             until WS-At-End.                                     
005000 1000-Exit.                                                       
005010     exit.                                                        
005020*                                                                 
005030*    One READ, one AT END test, kept deliberately this small -    
005040*    1000 and 1020 both PERFORM THRU here rather than each        
005050*    carrying their own copy of the AT END logic.                 
005060 1010-Read-Csv-Line.                                              
005070     read    Employee-Csv-File                                    
005080         at end                                                   
005090             move "Y" to WS-Eof-Flag                              
005100     end-read.                                                    
005110 1010-Exit.                                                       
005120     exit.                                                        
005130*                                                                 
005140*    Reads ahead before it edits - the second half of the EOF     
005150*    idiom started in 1010.  The record that trips AT END never   
005160*    reaches 1100, so no phantom blank row gets validated.        
005170 1020-Load-One-Data-Line.                                         
005180     perform 1010-Read-Csv-Line thru 1010-Exit                    
005190     if      not WS-At-End                                        
005200             perform 1100-Validate-And-Store-Line thru 1100-Exit  
005210     end-if.                                                      
005220 1020-Exit.                                                       
005230     exit.                                                        
005240*                                                                 
005250*    The CSV edit chain - field count, then blank-field, then     
005260*    the salary parse, the manager-id resolve, the record build,  
005270*    the duplicate-id probe and the single-CEO count, always in   
005280*    this order.  WS-Line-Valid drops to N on the first failure   
005290*    and every later IF WS-This-Line-Ok skips straight past       
005300*    without re-testing - one bad line aborts the whole run,      
005310*    HR gets told which edit failed by the PY1nn code, not by     
005320*    a line number (see the Error-Messages table above).          
005330 1100-Validate-And-Store-Line.                                    
005340*    Worked example from the test file - a line with a            
005350*    manager id that does not match any Emp-Id on the file        
005360*    (a typo in the CSV export, not a missing employee) is        
005370*    NOT caught here.  It slips through as a valid row and        
005380*    simply never gets linked to a manager in 2010 - it ends      
005390*    up looking like a second CEO candidate instead, which is     
005400*    exactly how the PY106 abort has caught two such typos in     
005410*    testing so far.  Worth knowing if PY106 ever fires on a      
005420*    file HR swear only has one CEO row in it.                    
005430     move    "Y"    to WS-Line-Valid                              
005440*    Clear every field before the UNSTRING - a short line must    
005450*    not leave last time's values sitting in the slots it did     
005460*    not supply.                                                  
005470     move    spaces to WS-Field-1 WS-Field-2 WS-Field-3           
005480                        WS-Field-4 WS-Field-5                     
005490     move    zero   to WS-Field-Count                             
005500*    Comma-split into five slots - ON OVERFLOW forces the count   
005510*    to 9 (always out of range below) the moment a 6th field      
005520*    shows up, so a ragged line cannot slip its first five        
005530*    tokens past the range test that follows.                     
005540     unstring CSV-Input-Text delimited by ","                     
005550         into    WS-Field-1, WS-Field-2, WS-Field-3,              
005560                 WS-Field-4, WS-Field-5                           
005570         tallying in WS-Field-Count                               
005580         on overflow                                              
005590             move 9 to WS-Field-Count                             
005600     end-unstring                                                 
005610*    4 fields (blank manager-id, the CEO row) or 5 (everyone      
005620*    else) - anything else is a malformed extract and the         
005630*    whole run stops here, not just this one row.                 
005640     if      WS-Field-Count < 4 or WS-Field-Count > 5             
005650             move "N" to WS-Line-Valid                            
005660*    PY102 - field count on this line was not 4 or 5.             
005670             move PY102 to WS-Abort-Message                       
005680     end-if                                                       
005690     if      WS-This-Line-Ok                                      
005700*    Id, first name, last name - the only three fields with no    
005710*    sensible default.  Salary and manager-id get their own       
005720*    edits in 1120/1130 below.                                    
005730             if   WS-Field-1 = spaces or WS-Field-2 = spaces      
005740                               or WS-Field-3 = spaces             
005750                  move "N" to WS-Line-Valid                       
005760*    PY103 - id, first name or last name came back blank.         
005770                  move PY103 to WS-Abort-Message                  
005780             end-if                                               
005790     end-if                                                       
005800     if      WS-This-Line-Ok                                      
005810             perform 1120-Parse-Salary thru 1120-Exit             
005820     end-if                                                       
005830     if      WS-This-Line-Ok                                      
005840             perform 1130-Resolve-Manager-Id thru 1130-Exit       
005850     end-if                                                       
005860     if      WS-This-Line-Ok                                      
005870             perform 1140-Edit-Employee-Record thru 1140-Exit     
005880     end-if                                                       
005890     if      WS-This-Line-Ok                                      
005900*    Same linear search 2050/2110 use later for the hierarchy     
005910*    walk - cheap reuse, no second index needed for a table       
005920*    that never holds more than 2000 rows.                        
005930             move Emp-Id to WS-Search-Key                         
005940             perform 2050-Find-Employee-By-Id thru 2050-Exit      
005950             if   WS-Id-Was-Found                                 
005960                  move "N" to WS-Line-Valid                       
005970*    PY105 - this Emp-Id already showed up earlier in the file.   
005980                  move PY105 to WS-Abort-Message                  
005990             end-if                                               
006000     end-if                                                       
006010*    A second row with a blank manager-id is a second CEO - the   
006020*    report can only rank one tree, so the run aborts rather      
006030*    than guess which row is the real top of the house.           
006040     if      WS-This-Line-Ok and WS-Row-Is-Ceo-Cand               
006050             add  1 to WS-Ceo-Count                               
006060             if   WS-Ceo-Count > 1                                
006070                  move "N" to WS-Line-Valid                       
006080*    PY106 - a second row came in with no manager id.             
006090                  move PY106 to WS-Abort-Message                  
006100             end-if                                               
006110     end-if                                                       
006120     if      WS-This-Line-Ok                                      
006130             perform 1150-Store-Employee thru 1150-Exit           
006140     end-if                                                       
006150*    One abort point for every edit in this paragraph -           
006160*    whichever PY1nn code got set above is what prints.           
006170     if      WS-Line-Valid = "N"                                  
006180             perform 9000-Abort-Run thru 9000-Exit                
006190     end-if.                                                      
006200 1100-Exit.                                                       
006210     exit.                                                        
006220*                                                                 
006230*    Splits WS-Field-4 on the decimal point by hand rather than   
006240*    trusting the text to be numeric outright - HR's extract      
006250*    has shown up with blank cells before now.  A one-part        
006260*    split (no decimal point at all) is topped up with .00        
006270*    rather than rejected; anything else wrong here is PY104.     
006280 1120-Parse-Salary.                                               
006290     move    spaces to WS-Sal-Who-X WS-Sal-Frc-X                  
006300     move    zero   to WS-Salary-Parts WS-Sal-Who-Len             
006310                        WS-Sal-Frc-Len                            
006320     unstring WS-Field-4 delimited by "."                         
006330         into    WS-Sal-Who-X  count in WS-Sal-Who-Len,           
006340                 WS-Sal-Frc-X   count in WS-Sal-Frc-Len           
006350         tallying in WS-Salary-Parts                              
006360     end-unstring                                                 
006370     if      WS-Salary-Parts = 1                                  
006380             move "00" to WS-Sal-Frc-X                            
006390             move 2    to WS-Sal-Frc-Len                          
006400     end-if                                                       
006410     if      WS-Sal-Who-Len > zero                                
006420             and WS-Sal-Frc-Len > zero                            
006430             and WS-Sal-Who-X (1:WS-Sal-Who-Len) is numeric       
006440             and WS-Sal-Frc-X  (1:WS-Sal-Frc-Len)  is numeric     
006450             move WS-Sal-Who-X (1:WS-Sal-Who-Len)                 
006460                                       to WS-Salary-Int           
006470             move WS-Sal-Frc-X  (1:WS-Sal-Frc-Len)                
006480                                       to WS-Salary-Dec           
006490*    Whole pounds and pence recombined as one decimal value -     
006500*    Emp-Salary's V99 needs the implied point, not two            
006510*    separate integer fields.                                     
006520             compute WS-Parsed-Salary =                           
006530                     WS-Salary-Int + (WS-Salary-Dec / 100)        
006540             if   WS-Parsed-Salary not > zero                     
006550                  move "N" to WS-Line-Valid                       
006560*    PY104 - the fractional part would not parse as a number.     
006570                  move PY104 to WS-Abort-Message                  
006580             end-if                                               
006590     else                                                         
006600             move "N" to WS-Line-Valid                            
006610*    PY104 - only one decimal point allowed, and it must split    
006620*            into two numeric halves.                             
006630             move PY104 to WS-Abort-Message                       
006640     end-if.                                                      
006650 1120-Exit.                                                       
006660     exit.                                                        
006670*                                                                 
006680*    A 4-field row (no field 5) marks the CEO row.                
006690*    WS-Ceo-This-Row feeds both the single-CEO count above in     
006700*    1100 and the hierarchy build in 2010, which treats a         
006710*    spaces Emh-Manager-Id as 'this row is the top'.              
006720 1130-Resolve-Manager-Id.                                         
006730     move    "N" to WS-Ceo-This-Row                               
006740     move    spaces to WS-Resolved-Manager-Id                     
006750     if      WS-Field-Count = 5 and WS-Field-5 not = spaces       
006760             move WS-Field-5 to WS-Resolved-Manager-Id            
006770     else                                                         
006780             move "Y" to WS-Ceo-This-Row                          
006790     end-if.                                                      
006800 1130-Exit.                                                       
006810     exit.                                                        
006820*                                                                 
006830*    Stages the five validated fields into PY-Employee-Record     
006840*    (wspyemp.cob) ready for 1150 to append - the edits already   
006850*    happened above, nothing clever left to do here.              
006860 1140-Edit-Employee-Record.                                       
006870     move    WS-Field-1             to Emp-Id                     
006880     move    WS-Field-2             to Emp-First-Name             
006890     move    WS-Field-3             to Emp-Last-Name              
006900     move    WS-Parsed-Salary       to Emp-Salary                 
006910     move    WS-Resolved-Manager-Id to Emp-Manager-Id.            
006920 1140-Exit.                                                       
006930     exit.                                                        
006940*                                                                 
006950*    Copies the validated record into the working hierarchy       
006960*    table (wspyhis.cob) and zeroes every field that 2000/2010/   
006970*    2100 fill in later - line length, manager flag, subordinate  
006980*    count and total - so a table-full abort on the very next     
006990*    row can never leave a half-built entry sitting in the table. 
007000 1150-Store-Employee.                                             
007010*    PR1-Max-Employees guards the OCCURS table in wspyhis.cob -   
007020*    see that copybook for the literal itself.                    
007030     if      Emt-Employee-Count >= PR1-Max-Employees              
007040             move "N" to WS-Line-Valid                            
007050*    PY107 - wspyhis.cob's table is sized for 2000 rows, no more. 
007060             move PY107 to WS-Abort-Message                       
007070     else                                                         
007080*    New row takes the next table slot - the index is bumped      
007090*    before any of the MOVEs below, not after.                    
007100             add  1 to Emt-Employee-Count                         
007110             move Emp-Id                 to                       
007120                  Emh-Emp-Id (Emt-Employee-Count)                 
007130             move Emp-First-Name         to                       
007140                  Emh-First-Name (Emt-Employee-Count)             
007150             move Emp-Last-Name          to                       
007160                  Emh-Last-Name (Emt-Employee-Count)              
007170             move Emp-Salary             to                       
007180                  Emh-Salary (Emt-Employee-Count)                 
007190             move Emp-Manager-Id         to                       
007200                  Emh-Manager-Id (Emt-Employee-Count)             
007210             move "N"                    to                       
007220                  Emh-Is-Manager (Emt-Employee-Count)             
007230             move zero                   to                       
007240                  Emh-Line-Length (Emt-Employee-Count)            
007250             move zero                   to                       
007260                  Emh-Subordinate-Count (Emt-Employee-Count)      
007270             move zero                   to                       
007280                  Emh-Subordinate-Total (Emt-Employee-Count)      
007290     end-if.                                                      
007300 1150-Exit.                                                       
007310     exit.                                                        
007320*                                                                 
007330*    Two full passes over the table, not one - every              
007340*    subordinate link has to exist before 2100 can walk a row     
007350*    up to the CEO and know who reports to whom, so linking       
007360*    (2010) always runs to completion before line-length (2100)   
007370*    starts on row 1.                                             
007380 2000-Build-Hierarchy.                                            
007390     perform 2010-Link-One-Employee  thru 2010-Exit               
007400             varying Emt-Idx from 1 by 1                          
007410             until Emt-Idx > Emt-Employee-Count                   
007420*    Second pass only starts once every row already has its       
007430*    subordinate links - see the paragraph banner above.          
007440     perform 2100-Compute-Line-Length thru 2100-Exit              
007450             varying Emt-Idx from 1 by 1                          
007460             until Emt-Idx > Emt-Employee-Count.                  
007470 2000-Exit.                                                       
007480     exit.                                                        
007490*                                                                 
007500*    Every row except the CEO's carries a manager id - find       
007510*    that manager's row, flag it as a manager, and stack this     
007520*    row onto the manager's own subordinate table so 3000 can     
007530*    average it later.  The CEO row (manager id spaces) has       
007540*    nothing to link and falls straight through.                  
007550 2010-Link-One-Employee.                                          
007560     if      Emh-Manager-Id (Emt-Idx) not = spaces                
007570             move Emh-Manager-Id (Emt-Idx) to WS-Search-Key       
007580             perform 2050-Find-Employee-By-Id thru 2050-Exit      
007590             if   WS-Id-Was-Found                                 
007600                  move WS-Search-Result-Idx to WS-Mgr-Found-Idx   
007610*    88-level set here, not a MOVE - matches the indicator-byte   
007620*    habit used right across this shop's copybooks.               
007630                  set  Emh-Manager-Flag (WS-Mgr-Found-Idx)        
007640                                            to true               
007650                  add  1 to Emh-Subordinate-Count                 
007660                                   (WS-Mgr-Found-Idx)             
007670                  move Emh-Subordinate-Count (WS-Mgr-Found-Idx)   
007680                                            to WS-Next-Sub-Idx    
007690                  move Emh-Emp-Id (Emt-Idx) to                    
007700                       Emh-Subordinate-Id                         
007710                          (WS-Mgr-Found-Idx, WS-Next-Sub-Idx)     
007720                  add  Emh-Salary (Emt-Idx) to                    
007730                       Emh-Subordinate-Total (WS-Mgr-Found-Idx)   
007740             end-if                                               
007750     end-if.                                                      
007760 2010-Exit.                                                       
007770     exit.                                                        
007780*                                                                 
007790*    Straight linear search - 2000 rows at most, not worth        
007800*    building an index for a report that runs once a day.         
007810 2050-Find-Employee-By-Id.                                        
007820     move    zero to WS-Search-Result-Idx                         
007830     move    "N"  to WS-Search-Found                              
007840     perform 2051-Test-One-Entry thru 2051-Exit                   
007850             varying WS-Search-Idx from 1 by 1                    
007860             until WS-Search-Idx > Emt-Employee-Count             
007870                   or WS-Id-Was-Found.                            
007880 2050-Exit.                                                       
007890     exit.                                                        
007900*                                                                 
007910*    One comparison - WS-Id-Was-Found stops the PERFORM ...       
007920*    UNTIL in 2050 the moment a match is hit.                     
007930 2051-Test-One-Entry.                                             
007940     if      Emh-Emp-Id (WS-Search-Idx) = WS-Search-Key           
007950             move WS-Search-Idx to WS-Search-Result-Idx           
007960             move "Y"           to WS-Search-Found                
007970     end-if.                                                      
007980 2051-Exit.                                                       
007990     exit.                                                        
008000*                                                                 
008010*    Counts hops from this row up the manager chain to the row    
008020*    whose own manager id is spaces - the CEO sits at 0, a        
008030*    direct report of the CEO at 1, and so on up the tree.        
008040*    Anything past PR1-Max-Line-Length goes onto the long-line    
008050*    exception table for the first report section.                
008060 2100-Compute-Line-Length.                                        
008070*    Worked example - CEO is hop 0, a VP reporting straight to    
008080*    the CEO is hop 1, a manager reporting to that VP is hop 2,   
008090*    and so on.  PR1-Max-Line-Length of 4 (see wspyparam1.cob)    
008100*    means anyone five or more levels below the CEO prints on     
008110*    the first section - Acme Mfg's org chart ran to seven        
008120*    levels in one of the test files and put a third of the       
008130*    workforce on that report, which is what this rule is for.    
008140     move    zero    to WS-Hop-Count                              
008150     move    Emt-Idx  to WS-Walk-Idx                              
008160     perform 2110-Walk-Up-One-Level thru 2110-Exit                
008170             until Emh-Manager-Id (WS-Walk-Idx) = spaces          
008180*    Stored back on the row itself so 4110 can print it           
008190*    without walking the chain a second time at report time.      
008200     move    WS-Hop-Count to Emh-Line-Length (Emt-Idx)            
008210     if      WS-Hop-Count > PR1-Max-Line-Length                   
008220             perform 2200-Add-Long-Line-Entry thru 2200-Exit      
008230     end-if.                                                      
008240 2100-Exit.                                                       
008250     exit.                                                        
008260*                                                                 
008270*    One hop - find the current row's manager and move the walk   
008280*    index onto it.  The hop is counted whether or not the        
008290*    manager was found; a dangling manager id should never        
008300*    happen past 1100's edits, but counting it either way stops   
008310*    an endless PERFORM if one ever slips through.                
008320 2110-Walk-Up-One-Level.                                          
008330     move    Emh-Manager-Id (WS-Walk-Idx) to WS-Search-Key        
008340     perform 2050-Find-Employee-By-Id thru 2050-Exit              
008350     if      WS-Id-Was-Found                                      
008360             move WS-Search-Result-Idx to WS-Walk-Idx             
008370     end-if                                                       
008380     add     1 to WS-Hop-Count.                                   
008390 2110-Exit.                                                       
008400     exit.                                                        
008410*                                                                 
008420*    Appends one row to the long-reporting-line exception table   
008430*    (wspycoh.cob) - printed in full by 4100 if anything lands    
008440*    here, or the single 'no entries' line if nothing does.       
008450 2200-Add-Long-Line-Entry.                                        
008460     add     1 to Coh-Entry-Count                                 
008470     move    Emh-Emp-Id (Emt-Idx)     to                          
008480             Coh-Emp-Id (Coh-Entry-Count)                         
008490     move    Emh-First-Name (Emt-Idx) to                          
008500             Coh-First-Name (Coh-Entry-Count)                     
008510     move    Emh-Last-Name (Emt-Idx)  to                          
008520             Coh-Last-Name (Coh-Entry-Count)                      
008530     move    Emh-Line-Length (Emt-Idx) to                         
008540             Coh-Line-Length (Coh-Entry-Count).                   
008550 2200-Exit.                                                       
008560     exit.                                                        
008570*                                                                 
008580*    One pass over every row - only a row already flagged as a    
008590*    manager with at least one direct report is even tested;      
008600*    individual contributors and managers with zero reports       
008610*    cannot be over or underpaid by this rule.                    
008620 3000-Apply-Salary-Rules.                                         
008630     perform 3010-Apply-Rule-One-Manager thru 3010-Exit           
008640             varying Emt-Idx from 1 by 1                          
008650             until Emt-Idx > Emt-Employee-Count.                  
008660 3000-Exit.                                                       
008670     exit.                                                        
008680*                                                                 
008690*    Average direct-subordinate salary times the two Calx-Rule    
008700*    factors gives the underpaid/overpaid bands.  A manager can   
008710*    only land in one band or the other, never both, which is     
008720*    why the overpaid test sits in the ELSE of the underpaid      
008730*    test rather than as a second, independent IF.                
008740 3010-Apply-Rule-One-Manager.                                     
008750*    Worked example - a manager averaging 28,000 across three     
008760*    direct reports has an underpaid threshold of 33,600 (28,000  
008770*    times the 1.20 factor) and an overpaid threshold of 42,000   
008780*    (28,000 times 1.50).  A manager paid 30,000 is below the     
008790*    first figure and prints on the underpaid section; one paid   
008800*    45,000 is above the second and prints on the overpaid        
008810*    section; anything from 33,600 to 42,000 inclusive prints on  
008820*    neither - that band is deliberately wide, HR did not want    
008830*    every manager a few pounds either side of 'average' flagged  
008840*    every week.                                                  
008850     if      Emh-Manager-Flag (Emt-Idx)                           
008860             and Emh-Subordinate-Count (Emt-Idx) > zero           
008870             compute WS-Avg-Subordinate-Salary rounded =          
008880                     Emh-Subordinate-Total (Emt-Idx) /            
008890                     Emh-Subordinate-Count (Emt-Idx)              
008900             compute WS-Underpaid-Threshold rounded =             
008910                     WS-Avg-Subordinate-Salary *                  
008920                     Calx-Rule-Factor (1)                         
008930             compute WS-Overpaid-Threshold rounded =              
008940                     WS-Avg-Subordinate-Salary *                  
008950                     Calx-Rule-Factor (2)                         
008960             if   Emh-Salary (Emt-Idx) < WS-Underpaid-Threshold   
008970                  compute WS-Salary-Delta rounded =               
008980                          WS-Underpaid-Threshold -                
008990                          Emh-Salary (Emt-Idx)                    
009000                  move Calx-Rule-Direction (1) to                 
009010                       WS-Salary-Direction                        
009020                  perform 3100-Add-Salary-Exception thru 3100-Exit
009030             else                                                 
009040*    Strictly greater, not greater-or-equal - a manager sitting   
009050*    exactly on the threshold is not flagged, same rule both      
009060*    bands use.                                                   
009070                  if   Emh-Salary (Emt-Idx) >                     
009080                       WS-Overpaid-Threshold                      
009090                       compute WS-Salary-Delta rounded =          
009100                               Emh-Salary (Emt-Idx) -             
009110                               WS-Overpaid-Threshold              
009120                       move Calx-Rule-Direction (2) to            
009130                            WS-Salary-Direction                   
009140                       perform 3100-Add-Salary-Exception          
009150                               thru 3100-Exit                     
009160                  end-if                                          
009170             end-if                                               
009180     end-if.                                                      
009190 3010-Exit.                                                       
009200     exit.                                                        
009210*                                                                 
009220*    One exception row per flagged manager (wspychk.cob) -        
009230*    direction and delta are both carried here so 4220/4240       
009240*    only have to print what is already worked out, never         
009250*    recompute anything at report time.                           
009260 3100-Add-Salary-Exception.                                       
009270     add     1 to Chk-Entry-Count                                 
009280     move    Emh-Emp-Id (Emt-Idx)     to                          
009290             Chk-Mgr-Id (Chk-Entry-Count)                         
009300     move    Emh-First-Name (Emt-Idx) to                          
009310             Chk-First-Name (Chk-Entry-Count)                     
009320     move    Emh-Last-Name (Emt-Idx)  to                          
009330             Chk-Last-Name (Chk-Entry-Count)                      
009340     move    WS-Salary-Direction      to                          
009350             Chk-Direction (Chk-Entry-Count)                      
009360     move    WS-Salary-Delta          to                          
009370             Chk-Delta (Chk-Entry-Count).                         
009380 3100-Exit.                                                       
009390     exit.                                                        
009400*                                                                 
009410*    Heading, then the two exception sections in a fixed order    
009420*    - long reporting lines first, then pay - the order HR        
009430*    asked for when this report was first stood up.               
009440 4000-Print-Report.                                               
009450     perform 4050-Print-Report-Heading    thru 4050-Exit          
009460     perform 4100-Print-Long-Line-Section thru 4100-Exit          
009470     perform 4200-Print-Salary-Section     thru 4200-Exit.        
009480 4000-Exit.                                                       
009490     exit.                                                        
009500*                                                                 
009510*    Program banner first, then the optional scheduler title      
009520*    (Run-Report-Title) if one was passed in, then the run        
009530*    date.  C01 throws a fresh page before anything else is       
009540*    written to the report file.                                  
009550 4050-Print-Report-Heading.                                       
009560     move    spaces to WS-Heading-Work                            
009570     move    WS-Date to WH-Report-Run-Date                        
009580     move    spaces to Report-Print-Line                          
009590     move    Prog-Name to Report-Print-Text                       
009600     write   Report-Print-Line after advancing C01                
009610*    Optional second heading line - blank unless the scheduler    
009620*    passed one in via wscall.cob.                                
009630     if      Run-Report-Title not = spaces                        
009640             move spaces            to Report-Print-Line          
009650             move Run-Report-Title  to Report-Print-Text          
009660             write Report-Print-Line                              
009670     end-if                                                       
009680     move    spaces to Report-Print-Line                          
009690     string  "RUN DATE " delimited by size                        
009700             WH-Report-Run-Date delimited by size                 
009710             into Report-Print-Text                               
009720     end-string                                                   
009730     write   Report-Print-Line.                                   
009740 4050-Exit.                                                       
009750     exit.                                                        
009760*                                                                 
009770*    Title and dashed rule always print; the body is either one   
009780*    line per flagged employee or the literal 'no entries'        
009790*    line below - never both.                                     
009800 4100-Print-Long-Line-Section.                                    
009810     move    spaces to Report-Print-Line                          
009820*    PR1-Report-Title-1/2/3 are literals in wspyparam1.cob, not   
009830*    built up here, so Head Office can reword a heading without   
009840*    a program change - the one thing this report lets the        
009850*    business change without raising a ticket against this        
009860*    module.                                                      
009870     move    PR1-Report-Title-1 to Report-Print-Text              
009880     write   Report-Print-Line                                    
009890     move    spaces to Report-Print-Line                          
009900     move    WS-Dash-Rule to Report-Print-Text                    
009910     write   Report-Print-Line                                    
009920*    Empty-table wording matches the other two exception          
009930*    sections below, word for word bar the subject.               
009940     if      Coh-Entry-Count = zero                               
009950             move spaces to Report-Print-Line                     
009960         move "THERE ARE NO EMPLOYEE WITH LONGER REPORTING LINE"  
009970                                       to Report-Print-Text       
009980             write Report-Print-Line                              
009990     else                                                         
010000             perform 4110-Print-One-Long-Line-Entry thru 4110-Exit
010010                     varying Coh-Idx from 1 by 1                  
010020                     until Coh-Idx > Coh-Entry-Count              
010030     end-if.                                                      
010040 4100-Exit.                                                       
010050     exit.                                                        
010060*                                                                 
010070*    One detail line per Coh-Entry - name, id and the line        
010080*    length itself, laid into Report-Detail-Work the same way     
010090*    every other detail line in this report is built.             
010100 4110-Print-One-Long-Line-Entry.                                  
010110     move    spaces to Report-Detail-Work                         
010120     move    Coh-First-Name (Coh-Idx) to RD-First-Name            
010130     move    Coh-Last-Name (Coh-Idx)  to RD-Last-Name             
010140     move    Coh-Emp-Id (Coh-Idx)     to RD-Emp-Id                
010150     move    Coh-Line-Length (Coh-Idx) to RD-Number               
010160     move    spaces to Report-Print-Line                          
010170     move    Report-Detail-Work to Report-Print-Text              
010180     write   Report-Print-Line.                                   
010190 4110-Exit.                                                       
010200     exit.                                                        
010210*                                                                 
010220*    Overpaid heading+body, then underpaid heading+body - the     
010230*    same shape twice, kept as four separate paragraphs rather    
010240*    than one parameterised pair because this program does not    
010250*    pass table indexes between paragraphs as linkage.            
010260 4200-Print-Salary-Section.                                       
010270     perform 4210-Print-Overpaid-Heading  thru 4210-Exit          
010280     perform 4220-Print-Overpaid-Body     thru 4220-Exit          
010290     perform 4230-Print-Underpaid-Heading thru 4230-Exit          
010300     perform 4240-Print-Underpaid-Body    thru 4240-Exit.         
010310 4200-Exit.                                                       
010320     exit.                                                        
010330*                                                                 
010340*    Title and dashed rule only - the count-then-print logic      
010350*    lives in the Body paragraph that follows.                    
010360 4210-Print-Overpaid-Heading.                                     
010370     move    spaces to Report-Print-Line                          
010380     move    PR1-Report-Title-2 to Report-Print-Text              
010390     write   Report-Print-Line                                    
010400     move    spaces to Report-Print-Line                          
010410     move    WS-Dash-Rule to Report-Print-Text                    
010420     write   Report-Print-Line.                                   
010430 4210-Exit.                                                       
010440     exit.                                                        
010450*                                                                 
010460*    Counts the flagged rows first (4221) so the 'no entries'     
010470*    test does not have to print speculatively and then back it   
010480*    out.  Chk-Idx is reused for both the count pass and the      
010490*    print pass - each PERFORM ... VARYING resets it from 1.      
010500 4220-Print-Overpaid-Body.                                        
010510     move    zero to WS-Exception-Count                           
010520     perform 4221-Count-Overpaid-Entries thru 4221-Exit           
010530             varying Chk-Idx from 1 by 1                          
010540             until Chk-Idx > Chk-Entry-Count                      
010550     if      WS-Exception-Count = zero                            
010560             move spaces to Report-Print-Line                     
010570             move "THERE ARE NO THE OVERPAID MANAGERS"            
010580                           to Report-Print-Text                   
010590             write Report-Print-Line                              
010600     else                                                         
010610             perform 4222-Print-One-Overpaid-Entry thru 4222-Exit 
010620                     varying Chk-Idx from 1 by 1                  
010630                     until Chk-Idx > Chk-Entry-Count              
010640     end-if.                                                      
010650 4220-Exit.                                                       
010660     exit.                                                        
010670*                                                                 
010680*    One flagged row, one ADD - kept apart from the print         
010690*    paragraph so 4220 can test the total before deciding which   
010700*    body to print.                                               
010710 4221-Count-Overpaid-Entries.                                     
010720     if      Chk-Overpaid (Chk-Idx)                               
010730             add 1 to WS-Exception-Count                          
010740     end-if.                                                      
010750 4221-Exit.                                                       
010760     exit.                                                        
010770*                                                                 
010780*    Only the flagged rows actually write - the rest fall         
010790*    straight through the IF, there is no ELSE.                   
010800 4222-Print-One-Overpaid-Entry.                                   
010810     if      Chk-Overpaid (Chk-Idx)                               
010820             move spaces to Report-Detail-Work                    
010830             move Chk-First-Name (Chk-Idx) to RD-First-Name       
010840             move Chk-Last-Name (Chk-Idx)  to RD-Last-Name        
010850             move Chk-Mgr-Id (Chk-Idx)     to RD-Emp-Id           
010860             move Chk-Direction (Chk-Idx)  to RD-Word             
010870             move Chk-Delta (Chk-Idx)      to RD-Amount           
010880             move spaces to Report-Print-Line                     
010890             move Report-Detail-Work to Report-Print-Text         
010900             write Report-Print-Line                              
010910     end-if.                                                      
010920 4222-Exit.                                                       
010930     exit.                                                        
010940*                                                                 
010950*    Mirror of 4210 for the underpaid title - see that            
010960*    paragraph's note, same shape.                                
010970 4230-Print-Underpaid-Heading.                                    
010980     move    spaces to Report-Print-Line                          
010990     move    PR1-Report-Title-3 to Report-Print-Text              
011000     write   Report-Print-Line                                    
011010     move    spaces to Report-Print-Line                          
011020     move    WS-Dash-Rule to Report-Print-Text                    
011030     write   Report-Print-Line.                                   
011040 4230-Exit.                                                       
011050     exit.                                                        
011060*                                                                 
011070*    Mirror of 4220 for the underpaid band - see that             
011080*    paragraph's note, same count-then-print shape.               
011090 4240-Print-Underpaid-Body.                                       
011100     move    zero to WS-Exception-Count                           
011110     perform 4241-Count-Underpaid-Entries thru 4241-Exit          
011120             varying Chk-Idx from 1 by 1                          
011130             until Chk-Idx > Chk-Entry-Count                      
011140     if      WS-Exception-Count = zero                            
011150             move spaces to Report-Print-Line                     
011160             move "THERE ARE NO THE UNDERPAID MANAGERS"           
011170                           to Report-Print-Text                   
011180             write Report-Print-Line                              
011190     else                                                         
011200             perform 4242-Print-One-Underpaid-Entry thru 4242-Exit
011210                     varying Chk-Idx from 1 by 1                  
011220                     until Chk-Idx > Chk-Entry-Count              
011230     end-if.                                                      
011240 4240-Exit.                                                       
011250     exit.                                                        
011260*                                                                 
011270*    Mirror of 4221 - one flagged row, one ADD.                   
011280 4241-Count-Underpaid-Entries.                                    
011290     if      Chk-Underpaid (Chk-Idx)                              
011300             add 1 to WS-Exception-Count                          
011310     end-if.                                                      
011320 4241-Exit.                                                       
011330     exit.                                                        
011340*                                                                 
011350*    Mirror of 4222 - only the flagged rows write.                
011360 4242-Print-One-Underpaid-Entry.                                  
011370     if      Chk-Underpaid (Chk-Idx)                              
011380             move spaces to Report-Detail-Work                    
011390             move Chk-First-Name (Chk-Idx) to RD-First-Name       
011400             move Chk-Last-Name (Chk-Idx)  to RD-Last-Name        
011410             move Chk-Mgr-Id (Chk-Idx)     to RD-Emp-Id           
011420             move Chk-Direction (Chk-Idx)  to RD-Word             
011430             move Chk-Delta (Chk-Idx)      to RD-Amount           
011440             move spaces to Report-Print-Line                     
011450             move Report-Detail-Work to Report-Print-Text         
011460             write Report-Print-Line                              
011470     end-if.                                                      
011480 4242-Exit.                                                       
011490     exit.                                                        
011500*                                                                 
011510*    A NOTE ON THE DASHED RULE - WS-Dash-Rule is built once in    
011520*    Working-Storage from a VALUE clause, not assembled here,     
011530*    so every section heading underlines to exactly the same      
011540*    width whatever the title text above it happens to be -       
011550*    see the declaration rather than trying to work the width     
011560*    out from this paragraph's logic.                             
011570*                                                                 
011580*    END OF PROCEDURE DIVISION NOTES.                             
011590*                                                                 
011600*                                                                 
011610*    A NOTE ON DATE FORMATS - see 0120 above; UK is the only      
011620*    format this report has ever actually been run in, the        
011630*    USA/Intl branches are carried for parity with the rest of    
011640*    the suite's date routine rather than because Head Office     
011650*    has asked for either one on this particular report.          
011660*                                                                 
011670*                                                                 
011680*                                                                 
011690*    A NOTE ON RETURN CODES - zero is the only code a scheduler   
011700*    should treat as success.  16 (set in 9000) means the run     
011710*    stopped on a bad CSV and produced no report at all; there    
011720*    is deliberately no code in between for 'ran but found        
011730*    exceptions to print' - finding an overpaid manager or a      
011740*    long reporting line is this program doing its job, not a     
011750*    warning condition the scheduler needs to know about.         
011760*                                                                 
011770*    A NOTE ON FILE STATUS - only '00' is treated as a clean      
011780*    OPEN in 0100; every other status, including the ones that    
011790*    usually just mean 'file not found' on this shop's systems,   
011800*    is treated the same way and aborts the run.  Deliberately    
011810*    coarse - a report this size does not need a paragraph of     
011820*    status-code-specific handling for an input file that         
011830*    either opens or does not.                                    
011840*                                                                 
011850*                                                                 
011860*    ---------------------------------------------------          
011870*    A NOTE ON NAMING - Emh- IS THE WORKING HIERARCHY TABLE       
011880*                                                                 
011890*    Emt- prefixes the table control fields (Emt-Employee-Count,  
011900*    Emt-Idx), Emh- prefixes the table entries themselves, kept   
011910*    apart from the PY-Employee-Record fields (Emp-) built fresh  
011920*    for each CSV line in 1100-1150 and then copied into the      
011930*    next free Emh- slot by 1150 - three separate prefixes for    
011940*    what is, in the end, the same employee's data at three       
011950*    different stages of the run.  Looks heavier than it needs    
011960*    to be until you remember PY-Employee-Record gets reused for  
011970*    every single line read, while the Emh- table entry it        
011980*    feeds has to survive for the rest of the run.                
011990*                                                                 
012000*    WHY Coh-/Chk- ARE SEPARATE TABLES FROM Emh- - both exception 
012010*    tables could in principle just be a flag and a figure added  
012020*    onto the Emh- entry itself, printed straight off that table  
012030*    in 4100/4200 with no separate Coh-/Chk- tables at all.  Kept 
012040*    separate instead because the two report sections are built   
012050*    and printed independently of each other and of the build in  
012060*    2000/3000 - a third exception section could be bolted on     
012070*    later with its own small table and its own 4xxx print        
012080*    paragraphs, without touching Emh- or either of the other     
012090*    two tables at all.                                           
012100*                                                                 
012110*    ---------------------------------------------------          
012120*                                                                 
012130*                                                                 
012140*    ---------------------------------------------------          
012150*    MAINTENANCE NOTES - PROCEDURE DIVISION                       
012160*                                                                 
012170*    These supplement the dated change log up in the              
012180*    IDENTIFICATION DIVISION - that log says WHAT changed and     
012190*    WHEN, this note says WHY, against the specific paragraphs,   
012200*    for whoever has to touch this logic next.                    
012210*                                                                 
012220*    2100-Compute-Line-Length originally started WS-Hop-Count     
012230*    at 1 rather than zero, which made the CEO's own row report   
012240*    a line length of 1 instead of 0 and pushed every other       
012250*    employee's figure out by the same one hop.  Against a flat   
012260*    org chart this never showed up, because nobody crossed       
012270*    PR1-Max-Line-Length either way - it only surfaced once the   
012280*    Acme Mfg seven-level test file was run and the CEO's own     
012290*    direct reports started appearing on the long-line section    
012300*    alongside people who were genuinely buried five and six      
012310*    deep.  Fixed by starting the count at zero in 2100 and       
012320*    letting 2110 add the first hop on the way up, rather than    
012330*    counting the starting row as a hop in its own right.         
012340*                                                                 
012350*    1100's field-split UNSTRING had no ON OVERFLOW clause when   
012360*    this program was first written, on the assumption a CSV      
012370*    extract could only ever have four or five commas in it.      
012380*    A line with a stray comma inside a name field, found         
012390*    during testing, UNSTRING'd its sixth token nowhere at all    
012400*    and left WS-Field-Count sitting at 5, which is a valid       
012410*    count - the line was accepted with the wrong data quietly    
012420*    sitting in the wrong fields.  ON OVERFLOW now forces the     
012430*    count to 9, always outside the 4-to-5 range tested a few     
012440*    lines further down, so an over-long line is rejected with    
012450*    PY102 instead of being accepted wrong.                       
012460*                                                                 
012470*    wspyemp.cob carried an Emp-Has-Manager field with two        
012480*    88-levels, added alongside the single-CEO edit in 1100 on    
012490*    the assumption the edit would read it back.  It never did    
012500*    - the single-CEO rule has always run entirely off            
012510*    WS-Ceo-This-Row and WS-Ceo-Count, set and tested inside      
012520*    1100/1130 themselves, with nothing in the stored employee    
012530*    record ever consulted again once the edit chain finished.    
012540*    The field, its 88-levels and the SET statements that used    
012550*    to populate them in 1140 have been removed - see             
012560*    wspyemp.cob's own change log for the exact entry this        
012570*    replaces.                                                    
012580*                                                                 
012590*    The 'no entries' wording under 4100, 4220 and 4240 used to   
012600*    read the same generic line in all three sections.  HR        
012610*    could not tell from a clean report whether the file          
012620*    genuinely had no long reporting lines that week or whether   
012630*    something upstream of this program had gone quiet and        
012640*    produced no employees at all - the two look the same on a    
012650*    report that says nothing more than 'no entries' three        
012660*    times running.  Each of the three messages now names what    
012670*    it is reporting zero of, so a clean run and a broken         
012680*    upstream feed no longer read identically on the page.        
012690*                                                                 
012700*    ---------------------------------------------------          
012710*                                                                 
012720*                                                                 
012730*    ---------------------------------------------------          
012740*    TESTING AND TUNING NOTES                                     
012750*                                                                 
012760*    Three sample extracts were used to shake this program        
012770*    down before it went anywhere near production:                
012780*                                                                 
012790*      - a 40-row hand-built file to prove the edits one at a     
012800*        time (one bad field count, one blank name, one           
012810*        non-numeric salary, one duplicate id, one missing        
012820*        CEO row, one doubled-up CEO row) - each one made to      
012830*        fail on its own so the right PY1nn code could be         
012840*        checked off against the Error-Messages table;            
012850*                                                                 
012860*      - the Acme Mfg test file, a deliberately deep and          
012870*        narrow org chart (seven levels, few people per           
012880*        manager) used to prove the long-reporting-line           
012890*        section and to pick a sensible default for               
012900*        PR1-Max-Line-Length in wspyparam1.cob - four was         
012910*        chosen because anything tighter flagged normal           
012920*        middle managers as well as the people actually           
012930*        buried too deep;                                         
012940*                                                                 
012950*      - a 2,000-row file (the documented maximum) to prove       
012960*        PY107 fires cleanly on row 2,001 rather than             
012970*        quietly overwriting the last table slot, and to          
012980*        time the two full passes in 2000 against the old         
012990*        payroll run's table sizes - well within the              
013000*        overnight batch window.                                  
013010*                                                                 
013020*    HR queried early on why a handful of section managers        
013030*    kept appearing on the overpaid section every single run      
013040*    - turned out those managers had only one direct report       
013050*    each, so the 'average' in 3010 was really just that one      
013060*    other salary, and a handful of well-paid individual          
013070*    specialists sat a full grade above their own manager by      
013080*    plain accident of the grading scheme.  Checked with HR       
013090*    and left as designed - the rule is about the numbers as      
013100*    they stand, not about second-guessing the grading scheme,    
013110*    but worth knowing if the question comes round again.         
013120*                                                                 
013130*    NOT HANDLED BY THIS PROGRAM, ON PURPOSE - mid-year           
013140*    reorganisations, contractors paid off a separate scheme,     
013150*    and anyone on secondment with two manager ids in flight      
013160*    at once.  All three came up while this was being built       
013170*    and all three were ruled out of scope - the CSV extract      
013180*    is a single snapshot, one manager id per employee, full      
013190*    stop.                                                        
013200*                                                                 
013210*    ---------------------------------------------------          
013220*                                                                 
013230*    Normal end of run - both files closed, return code forced    
013240*    back to zero even though 0100 already zeroed it, in case a   
013250*    later change adds a warning-level code that is not a full    
013260*    abort.                                                       
013270 0900-Terminate.                                                  
013280     close   Employee-Csv-File                                    
013290     close   Report-File                                          
013300     move    zero to Run-Return-Code.                             
013310 0900-Exit.                                                       
013320     exit.                                                        
013330*                                                                 
013340*    Every edit failure above funnels through here - one          
013350*    message, a fixed return code of 16, both files closed so     
013360*    the spool never holds a half-written report, then STOP       
013370*    RUN.  No resume, no partial report - HR wants a clean CSV    
013380*    or nothing.                                                  
013390 9000-Abort-Run.                                                  
013400     display WS-Abort-Message                                     
013410     move    16 to Run-Return-Code                                
013420     close   Employee-Csv-File                                    
013430     close   Report-File                                          
013440     stop    run.                                                 
013450 9000-Exit.                                                       
013460     exit.                                                        
013470*                                                                 
