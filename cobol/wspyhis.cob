000100*****************************************************             
000110*                                                    *            
000120*   WORKING STORAGE FOR THE EMPLOYEE HIERARCHY TABLE *            
000130*        (WAS: EMPLOYEE HISTORY FILE LAYOUT)         *            
000140*****************************************************             
000150* THIS TABLE HOLDS EVERY ROW LOADED FROM THE CSV PLUS             
000160* THE FIELDS THE HIERARCHY BUILDER AND THE SALARY                 
000170* RULE ENGINE COMPUTE OVER IT.  NO FILE - WORKING                 
000180* STORAGE ONLY, ONE RUN AT A TIME.                                
000190*                                                                 
000200* 21/11/25 vbc - Created, replacing old His- QTD/YTD              
000210*                layout (payroll QTD/YTD history is               
000220*                not part of this report).                        
000230* 28/11/25 vbc - Added Emh-Subordinate-Table (direct              
000240*                reports only - chg 07.                           
000250* 05/12/25 vbc - Table size upped to 2000 rows after              
000260*                test file from Acme Mfg ran short.               
000270*                                                                 
000280 01  PY-Employee-Table.                                           
000290     03  Emt-Employee-Count       pic 9(4)  comp.                 
000300     03  Emt-Employee-Entry       occurs 2000 times               
000310                                   indexed by Emt-Idx.            
000320         05  Emh-Emp-Id           pic x(10).                      
000330         05  Emh-First-Name       pic x(20).                      
000340         05  Emh-Last-Name        pic x(20).                      
000350         05  Emh-Salary           pic s9(9)v99 comp-3.            
000360         05  Emh-Manager-Id       pic x(10).                      
000370         05  Emh-Is-Manager       pic x.                          
000380             88  Emh-Manager-Flag      value "Y".                 
000390             88  Emh-Not-Manager-Flag  value "N".                 
000400         05  Emh-Line-Length      pic 9(4)  comp.                 
000410         05  Emh-Subordinate-Count                                
000420                                  pic 9(4)  comp.                 
000430         05  Emh-Subordinate-Total                                
000440                                  pic s9(11)v99 comp-3.           
000450         05  Emh-Subordinate-Table                                
000460                                  occurs 200 times                
000470                                  indexed by Emh-Sub-Idx.         
000480             07  Emh-Subordinate-Id                               
000490                                  pic x(10).                      
000500         05  filler               pic x(20).                      
000510*                                                                 
