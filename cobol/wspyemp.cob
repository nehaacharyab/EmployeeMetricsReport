000100*****************************************************             
000110*                                                    *            
000120*   RECORD DEFINITION FOR ONE EMPLOYEE CSV INPUT LINE*            
000130*        USES EMP-ID AS THE LOOKUP KEY               *            
000140*****************************************************             
000150* FILE SIZE 73 BYTES.                                             
000160*                                                                 
000170* THIS LAYOUT REPLACES THE OLD PAYROLL MASTER LAYOUT              
000180* KEPT UNDER THIS SAME COPYBOOK NAME - THE METRICS                
000190* REPORT ONLY NEEDS THE FIVE CSV COLUMNS BELOW.                   
000200*                                                                 
000210* 21/11/25 vbc - Created for employee metrics extract.            
000220* 18/12/25 vbc - Removed Emp-Has-Manager 88-levels added          
000230*                02/12/25 for the single-CEO edit - review        
000240*                found it set in 1140 and never read again,       
000250*                the edit runs entirely off WS-Ceo-This-Row/      
000260*                WS-Ceo-Count in 1100, always has.                
000270*                                                                 
000280 01  PY-Employee-Record.                                          
000290     03  Emp-Id                pic x(10).                         
000300     03  Emp-First-Name        pic x(20).                         
000310     03  Emp-Last-Name         pic x(20).                         
000320     03  Emp-Salary            pic s9(9)v99 comp-3.               
000330     03  Emp-Manager-Id        pic x(10).                         
000340     03  filler                pic x(12).                         
000350*                                                                 
