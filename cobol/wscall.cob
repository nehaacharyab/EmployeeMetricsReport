000100* LINKAGE - OPTIONAL RUN OVERRIDES PASSED IN FROM THE             
000110* NIGHTLY SCHEDULER OR AN OPERATOR-KEYED JCL PARM.                
000120* BOTH FIELDS MAY BE LEFT SPACES, IN WHICH CASE                   
000130* PYMETRPT USES ITS OWN WSNAMES.COB DEFAULTS.                     
000140*                                                                 
000150* Run-Csv-File-Name picked up by 0100-Initialize into             
000160* WS-Csv-Assign-Name, the dynamic ASSIGN for Employee-Csv-File.   
000170* Run-Report-Title printed as an extra heading line by            
000180* 4050-Print-Report-Heading when the caller supplies one.         
000190*                                                                 
000200* 24/11/25 vbc - Created from old WS-Calling-Data menu            
000210*                chaining block - the menu/term-code              
000220*                fields in that block do not apply to             
000230*                a single stand-alone report.                     
000240* 10/12/25 vbc - Added Run-Return-Code for the caller             
000250*                to test after the CALL/CHAIN.                    
000260* 18/12/25 vbc - Review found both fields declared but            
000270*                never read by PYMETRPT - wired them in,          
000280*                see PYMETRPT Changes .06.                        
000290*                                                                 
000300 01  PY-Run-Parameters.                                           
000310     03  Run-Csv-File-Name        pic x(64).                      
000320     03  Run-Report-Title         pic x(40).                      
000330     03  Run-Return-Code          pic 99.                         
000340     03  filler                   pic x(13).                      
000350*                                                                 
