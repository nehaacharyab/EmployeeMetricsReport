000100*****************************************************             
000110*                                                    *            
000120*   WORKING STORAGE FOR METRICS REPORT PARAMETERS   *             
000130*        (WAS: PAYROLL PARAM1 FILE LAYOUT)          *             
000140*****************************************************             
000150* NO PARAMETER FILE FOR THIS REPORT - THESE WERE ALL              
000160* FIXED VALUES IN THE OLD PR1 FILE SO THEY STAY AS                
000170* VALUE CLAUSES HERE RATHER THAN A FILE READ.                     
000180*                                                                 
000190* 22/11/25 vbc - Created from old PY-PR1-Block, kept              
000200*                the PR1- prefix for tracing.                     
000210* 01/12/25 vbc - Max-Employees raised 999 to 2000 to              
000220*                match Emt-Employee-Entry sizing.                 
000230*                                                                 
000240 01  PY-Report-Parameters.                                        
000250     03  PR1-Max-Line-Length      pic 9(4)  comp                  
000260                                   value 4.                       
000270     03  PR1-Max-Employees        pic 9(4)  comp                  
000280                                   value 2000.                    
000290     03  PR1-Report-Title-1       pic x(40)                       
000300                  value "EMPLOYEE WITH LONGER REPORTING LINE".    
000310     03  PR1-Report-Title-2       pic x(40)                       
000320                  value "THE OVERPAID MANAGERS".                  
000330     03  PR1-Report-Title-3       pic x(40)                       
000340                  value "THE UNDERPAID MANAGERS".                 
000350     03  filler                   pic x(20).                      
000360*                                                                 
